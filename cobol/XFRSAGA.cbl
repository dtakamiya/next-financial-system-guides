000010*-----------------------------------------------------------------
000020*     THIS PROGRAM IS THE SUB PROGRAM TO RUN A TRANSFER AS A
000030*     TWO-PHASE WITHDRAW/DEPOSIT SEQUENCE WITH COMPENSATION.
000040*     CALLED ONCE PER TRANSFER TRANSACTION BY ACCTPOST, WHICH
000050*     HAS ALREADY LOOKED UP THE SOURCE AND DESTINATION ACCOUNTS
000060*     IN ITS IN-MEMORY TABLE AND PASSES THEIR BALANCE, CURRENCY
000070*     AND VERSION FIELDS BY REFERENCE SO THIS PROGRAM CAN POST
000080*     DIRECTLY INTO THE CALLER'S TABLE ENTRIES.
000090*-----------------------------------------------------------------
000100 IDENTIFICATION              DIVISION.
000110*-----------------------------------------------------------------
000120 PROGRAM-ID.                 XFRSAGA.
000130 AUTHOR.                     ELENA SVESHNIKOVA.
000140 INSTALLATION.               LEDGER SYSTEMS GROUP.
000150 DATE-WRITTEN.               APRIL 22, 1990.
000160 DATE-COMPILED.
000170 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
000180*-----------------------------------------------------------------
000190*    CHANGE LOG
000200*    ----------
000210*    22APR90 ENS INITIAL VERSION - SPLIT OUT OF THE MASTER
000220*                UPDATE PROGRAM SO THE WITHDRAW/DEPOSIT/
000230*                COMPENSATE SEQUENCE CAN BE UNIT TESTED ON
000240*                ITS OWN FROM THE TEST HARNESS.
000250*    08AUG93 KD  ADDED THE SAME-ACCOUNT REJECTION AHEAD OF THE
000260*                WITHDRAW LEG (REQ FROM AUDIT - A TRANSFER TO
000270*                ONESELF WAS SLIPPING THROUGH AS A NO-OP POST).
000280*    11JUN98 NC  Y2K REMEDIATION REVIEW - NO DATE FIELDS IN THIS
000290*                PROGRAM.  REVIEWED AND SIGNED OFF.
000300*    17MAY00 BSK FAIL-TRANSFER MADE IDEMPOTENT - A SECOND CALL
000310*                ON AN ALREADY-FAILED TRANSFER IS NOW A NO-OP
000320*                INSTEAD OF RE-STAMPING THE REASON TEXT.
000330*    30OCT03 BSK COMPENSATING DEPOSIT NO LONGER RE-CHECKS THE
000340*                SUFFICIENCY EDIT (IT CANNOT FAIL - SOURCE IS
000350*                KNOWN TO EXIST AND THE AMOUNT IS KNOWN GOOD).
000360*    18APR07 KD  DROPPED THE REDEFINES ON THE WORKING COPY OF THE
000370*                MONEYPOST LINKAGE AREA - AUDIT FOUND THEM UNUSED.
000380*                WS-MP-RETURN-CODE CHANGED TO COMP (WAS COMP-3)
000390*                TO MATCH THE REAL FIELD IN MONEYPOST.CBL.
000400*-----------------------------------------------------------------
000410 ENVIRONMENT                 DIVISION.
000420*-----------------------------------------------------------------
000430 CONFIGURATION               SECTION.
000440 SOURCE-COMPUTER.            WHATEVER-PC.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470*-----------------------------------------------------------------
000480 DATA                        DIVISION.
000490*-----------------------------------------------------------------
000500 WORKING-STORAGE             SECTION.
000510*-----------------------------------------------------------------
000520 77  WS-CALL-COUNT               PIC 9(7) COMP    VALUE ZERO.
000530
000540 01  WS-LEG-SWITCHES.
000550     05  WS-WITHDRAW-OK-SW           PIC X(01).
000560         88  WS-WITHDRAW-OK                   VALUE "Y".
000570     05  WS-DEPOSIT-OK-SW            PIC X(01).
000580         88  WS-DEPOSIT-OK                     VALUE "Y".
000590     05  FILLER                      PIC X(02).
000600
000610*    WORKING COPY OF THE MONEYPOST LINKAGE AREA - KEPT IN LOCK
000620*    STEP WITH MP-LINK-AREA IN MONEYPOST.CBL BY HAND SINCE THIS
000630*    SHOP DOES NOT COPY LINKAGE AREAS ACROSS PROGRAMS.
000640 01  WS-MP-AREA.
000650     05  WS-MP-FUNCTION-CODE         PIC X(01).
000660         88  WS-MP-DEPOSIT                     VALUE "D".
000670         88  WS-MP-WITHDRAW                    VALUE "W".
000680     05  WS-MP-ACCT-BALANCE          PIC S9(13)V99 COMP-3.
000690     05  WS-MP-ACCT-CURRENCY         PIC X(03).
000700     05  WS-MP-TXN-CURRENCY          PIC X(03).
000710     05  WS-MP-AMOUNT                PIC S9(13)V99 COMP-3.
000720     05  WS-MP-RETURN-CODE           PIC 9(02) COMP.
000730         88  WS-MP-POSTED-OK                   VALUE 0.
000740     05  WS-MP-REASON-TEXT           PIC X(30).
000750     05  FILLER                      PIC X(05).
000760*-----------------------------------------------------------------
000770 LINKAGE                     SECTION.
000780*-----------------------------------------------------------------
000790 01  XS-LINK-AREA.
000800     05  XS-SAME-ACCOUNT-SW          PIC X(01).
000810         88  XS-SAME-ACCOUNT                   VALUE "Y".
000820     05  XS-DST-FOUND-SW             PIC X(01).
000830         88  XS-DST-FOUND                      VALUE "Y".
000840     05  XS-SRC-BALANCE              PIC S9(13)V99 COMP-3.
000850     05  XS-SRC-CURRENCY             PIC X(03).
000860     05  XS-SRC-VERSION              PIC S9(9) COMP-3.
000870     05  XS-DST-BALANCE              PIC S9(13)V99 COMP-3.
000880     05  XS-DST-CURRENCY             PIC X(03).
000890     05  XS-DST-VERSION              PIC S9(9) COMP-3.
000900     05  XS-AMOUNT                   PIC S9(13)V99 COMP-3.
000910     05  XS-CURRENCY                 PIC X(03).
000920     05  XS-XFER-STATUS              PIC X(09).
000930         88  XS-XFER-COMPLETED                 VALUE "COMPLETED".
000940         88  XS-XFER-FAILED                    VALUE "FAILED".
000950     05  XS-XFER-REASON              PIC X(30).
000960     05  FILLER                      PIC X(05).
000970*-----------------------------------------------------------------
000980 PROCEDURE                   DIVISION    USING XS-LINK-AREA.
000990*-----------------------------------------------------------------
001000* MAIN ENTRY.  RULE 9 SAME-ACCOUNT CHECK FIRST, THEN THE
001010* WITHDRAW LEG, THEN THE DEPOSIT LEG, THEN COMPENSATE IF NEEDED.
001020*-----------------------------------------------------------------
001030 100-RUN-TRANSFER-SAGA.
001040     ADD 1                   TO  WS-CALL-COUNT.
001050     MOVE SPACES             TO  XS-XFER-REASON.
001060     MOVE "N"                TO  WS-WITHDRAW-OK-SW.
001070     MOVE "N"                TO  WS-DEPOSIT-OK-SW.
001080     IF  XS-SAME-ACCOUNT
001090         MOVE "SOURCE AND DESTINATION ACCOUNT ARE THE SAME"
001100                                      TO  XS-XFER-REASON
001110         PERFORM 300-FAIL-TRANSFER
001120     ELSE
001130         PERFORM 200-WITHDRAW-LEG
001140         IF  WS-WITHDRAW-OK
001150             PERFORM 200-DEPOSIT-LEG
001160             IF  WS-DEPOSIT-OK
001170                 PERFORM 300-COMPLETE-TRANSFER
001180             ELSE
001190                 PERFORM 200-COMPENSATE-LEG
001200                 PERFORM 300-FAIL-TRANSFER
001210         ELSE
001220             PERFORM 300-FAIL-TRANSFER.
001230
001240     EXIT PROGRAM.
001250*-----------------------------------------------------------------
001260* WITHDRAW LEG - SAME EDITS AS A STAND-ALONE WITHDRAW (RULE 2,
001270* RULE 3), VIA MONEYPOST.  NO DEPOSIT LEG IS ATTEMPTED AND NO
001280* COMPENSATION APPLIES IF THIS LEG FAILS - NOTHING WAS MOVED.
001290*-----------------------------------------------------------------
001300 200-WITHDRAW-LEG.
001310     MOVE "W"                TO  WS-MP-FUNCTION-CODE.
001320     MOVE XS-SRC-BALANCE     TO  WS-MP-ACCT-BALANCE.
001330     MOVE XS-SRC-CURRENCY    TO  WS-MP-ACCT-CURRENCY.
001340     MOVE XS-CURRENCY        TO  WS-MP-TXN-CURRENCY.
001350     MOVE XS-AMOUNT          TO  WS-MP-AMOUNT.
001360     CALL "MONEYPOST"        USING WS-MP-AREA.
001370     IF  WS-MP-POSTED-OK
001380         MOVE WS-MP-ACCT-BALANCE     TO  XS-SRC-BALANCE
001390         ADD 1                       TO  XS-SRC-VERSION
001400         MOVE "Y"                    TO  WS-WITHDRAW-OK-SW
001410     ELSE
001420         MOVE WS-MP-REASON-TEXT      TO  XS-XFER-REASON.
001430*-----------------------------------------------------------------
001440* DEPOSIT LEG - DESTINATION MUST EXIST; AMOUNT IS ALREADY KNOWN
001450* POSITIVE FROM THE WITHDRAW LEG EDIT ABOVE.
001460*-----------------------------------------------------------------
001470 200-DEPOSIT-LEG.
001480     IF  NOT XS-DST-FOUND
001490         MOVE "DESTINATION ACCOUNT NOT FOUND"
001500                                      TO  XS-XFER-REASON
001510     ELSE
001520         MOVE "D"                TO  WS-MP-FUNCTION-CODE
001530         MOVE XS-DST-BALANCE     TO  WS-MP-ACCT-BALANCE
001540         MOVE XS-DST-CURRENCY    TO  WS-MP-ACCT-CURRENCY
001550         MOVE XS-CURRENCY        TO  WS-MP-TXN-CURRENCY
001560         MOVE XS-AMOUNT          TO  WS-MP-AMOUNT
001570         CALL "MONEYPOST"        USING WS-MP-AREA
001580         IF  WS-MP-POSTED-OK
001590             MOVE WS-MP-ACCT-BALANCE  TO  XS-DST-BALANCE
001600             ADD 1                    TO  XS-DST-VERSION
001610             MOVE "Y"                 TO  WS-DEPOSIT-OK-SW
001620         ELSE
001630             MOVE WS-MP-REASON-TEXT   TO  XS-XFER-REASON.
001640*-----------------------------------------------------------------
001650* COMPENSATION - DEPOSIT THE AMOUNT BACK INTO THE SOURCE ACCOUNT,
001660* REVERSING THE WITHDRAWAL.  THIS ALWAYS SUCCEEDS - THE SOURCE
001670* ACCOUNT IS KNOWN TO EXIST AND THE AMOUNT IS KNOWN POSITIVE.
001680*-----------------------------------------------------------------
001690 200-COMPENSATE-LEG.
001700     MOVE "D"                TO  WS-MP-FUNCTION-CODE.
001710     MOVE XS-SRC-BALANCE     TO  WS-MP-ACCT-BALANCE.
001720     MOVE XS-SRC-CURRENCY    TO  WS-MP-ACCT-CURRENCY.
001730     MOVE XS-CURRENCY        TO  WS-MP-TXN-CURRENCY.
001740     MOVE XS-AMOUNT          TO  WS-MP-AMOUNT.
001750     CALL "MONEYPOST"        USING WS-MP-AREA.
001760     MOVE WS-MP-ACCT-BALANCE TO  XS-SRC-BALANCE.
001770     ADD 1                   TO  XS-SRC-VERSION.
001780*-----------------------------------------------------------------
001790* RULE 10 - REQUESTED MAY ONLY MOVE TO COMPLETED OR FAILED.
001800*-----------------------------------------------------------------
001810 300-COMPLETE-TRANSFER.
001820     MOVE "COMPLETED"        TO  XS-XFER-STATUS.
001830*-----------------------------------------------------------------
001840* RULE 10 - FAIL() ON AN ALREADY-FAILED TRANSFER IS A NO-OP.
001850* IN THIS BATCH EACH TRANSFER IS ONLY EVER RUN THROUGH THE SAGA
001860* ONCE, SO THE GUARD BELOW NEVER ACTUALLY FIRES TODAY, BUT IT
001870* PRESERVES THE IDEMPOTENT-RETRY RULE FOR WHEN A RESTART STEP IS
001880* ADDED TO RE-DRIVE FAILED TRANSFERS WITHOUT DOUBLE-REASONING.
001890*-----------------------------------------------------------------
001900 300-FAIL-TRANSFER.
001910     IF  NOT XS-XFER-FAILED
001920         MOVE "FAILED"            TO  XS-XFER-STATUS.
