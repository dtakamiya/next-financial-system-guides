000010*-----------------------------------------------------------------
000020*    COPYBOOK    TRNREC
000030*    TRANSACTION INPUT RECORD LAYOUT - LEDGER-POSTING SYSTEM
000040*-----------------------------------------------------------------
000050*    ONE DRIVING TRANSACTION PER LINE, READ BY ACCTPOST IN FILE
000060*    ORDER FROM TRANSACTION-IN.  ORDER OF THE FILE IS THE ORDER
000070*    IN WHICH TRANSACTIONS ARE APPLIED - THIS FILE IS NOT SORTED
000080*    OR MATCHED AGAINST THE ACCOUNT MASTER, IT IS READ STRAIGHT
000090*    THROUGH AGAINST THE IN-MEMORY ACCOUNT TABLE.
000100*-----------------------------------------------------------------
000110*    CHANGE LOG
000120*    ----------
000130*    12MAR84 AM  INITIAL COPYBOOK FOR THE FOUR TRANSACTION TYPES.
000140*    19JAN89 ENS WIDENED TXN-CUSTOMER-NAME TO MATCH ACCT-CUSTOMER
000150*                -NAME AFTER THE ACCTREC WIDENING THIS RELEASE.
000160*    11JUN98 NC  Y2K REMEDIATION REVIEW - NO DATE FIELDS IN THIS
000170*                RECORD.  REVIEWED AND SIGNED OFF.
000180*-----------------------------------------------------------------
000190 01  TRANSACTION-RECORD.
000200*        OPEN / DEPOSIT / WITHDRAW / TRANSFER - LEFT-JUSTIFIED,
000210*        SPACE PADDED.  ANYTHING ELSE IS A MALFORMED RECORD AND
000220*        IS REJECTED BY 300-PROCESS-BAD-TXN-TYPE IN ACCTPOST.
000230     05  TXN-TYPE                    PIC X(08).
000240         88  TXN-IS-OPEN                      VALUE "OPEN".
000250         88  TXN-IS-DEPOSIT                   VALUE "DEPOSIT".
000260         88  TXN-IS-WITHDRAW                  VALUE "WITHDRAW".
000270         88  TXN-IS-TRANSFER                  VALUE "TRANSFER".
000280*        TARGET ACCOUNT FOR OPEN/DEPOSIT/WITHDRAW.  BLANK ON A
000290*        TRANSFER RECORD - SEE TXN-SRC/TXN-DST BELOW INSTEAD.
000300     05  TXN-ACCT-NUMBER             PIC X(10).
000310*        USED ONLY ON OPEN - CUSTOMER NAME FOR THE NEW ACCOUNT.
000320     05  TXN-CUSTOMER-NAME           PIC X(40).
000330*        SOURCE/DEST ACCOUNT NUMBERS - USED ONLY ON TRANSFER.
000340     05  TXN-SRC-ACCT-NUMBER         PIC X(10).
000350     05  TXN-DST-ACCT-NUMBER         PIC X(10).
000360*        AMOUNT - MEANING DEPENDS ON TXN-TYPE ABOVE.  NOT USED
000370*        ON OPEN (NEW ACCOUNTS ALWAYS OPEN AT 0.00).
000380     05  TXN-AMOUNT                  PIC S9(13)V99 COMP-3.
000390     05  FILLER                      PIC X(10).
