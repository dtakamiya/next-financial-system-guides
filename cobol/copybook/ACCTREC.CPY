000010*-----------------------------------------------------------------
000020*    COPYBOOK    ACCTREC
000030*    ACCOUNT MASTER RECORD LAYOUT - LEDGER-POSTING SYSTEM
000040*-----------------------------------------------------------------
000050*    ONE ENTRY PER CUSTOMER DEPOSIT ACCOUNT.  LOADED ENTIRE INTO
000060*    THE WS-ACCOUNT-TABLE AT THE START OF THE NIGHTLY POSTING RUN
000070*    (SEE ACCTPOST), UPDATED IN PLACE AS OPEN / DEPOSIT / WITHDRAW
000080*    / TRANSFER TRANSACTIONS ARE APPLIED, AND RE-WRITTEN IN FULL
000090*    TO THE ACCOUNT-MASTER-OUT FILE AT END OF RUN.  COPY'D INTO
000100*    BOTH THE ACCOUNT-MASTER-IN AND ACCOUNT-MASTER-OUT FD'S SO THE
000110*    TWO FILES NEVER DRIFT OUT OF STEP WITH EACH OTHER.
000120*-----------------------------------------------------------------
000130*    CHANGE LOG
000140*    ----------
000150*    12MAR84 AM  INITIAL COPYBOOK FOR THE NIGHTLY ACCOUNT POST.
000160*    03SEP86 BSK ADDED ACCT-VERSION FOR OPTIMISTIC LOCK SUPPORT
000170*                PER REQUEST FROM THE ON-LINE TEAM (REQ #1042).
000180*    19JAN89 ENS WIDENED ACCT-CUSTOMER-NAME 30 TO 40 - SHORT NAMES
000190*                WERE GETTING TRUNCATED ON JOINT ACCOUNTS.
000200*    14FEB92 KD  ADDED ACCT-STATUS-CD AND 88-LEVELS BELOW SO A
000210*                FUTURE CLOSED/FROZEN ACCOUNT CAN BE CARRIED
000220*                WITHOUT A LAYOUT CHANGE.  NOT YET SET BY ANY
000230*                PROGRAM - ALWAYS "A" (ACTIVE) FOR NOW.
000240*    11JUN98 NC  Y2K REMEDIATION REVIEW - NO DATE FIELDS IN THIS
000250*                RECORD.  REVIEWED AND SIGNED OFF, NO CHANGES
000260*                REQUIRED FOR CENTURY ROLLOVER.
000270*    07OCT01 AM  ADDED ACCT-CURRENCY-CD AHEAD OF THE REDEFINES
000280*                BLOCK BELOW - THIS SHOP POSTS JPY ONLY TODAY
000290*                BUT THE FIELD IS CARRIED FOR THE DAY WE ARE NOT.
000300*    30OCT03 BSK REORGANISED FILLER PADDING AFTER THE FIELD ADD
000310*                SO RECORD STAYS ON AN EVEN BOUNDARY FOR THE
000320*                SORT STEP DOWNSTREAM OF THE NIGHTLY POST.
000330*-----------------------------------------------------------------
000340 01  ACCOUNT-RECORD.
000350*        UUID ASSIGNED BY THE ON-LINE SYSTEM - OPAQUE KEY, NEVER
000360*        DISPLAYED ON THE POSTING REPORT, CARRIED FOR RECONCILE.
000370     05  ACCT-ID                     PIC X(36).
000380*        BUSINESS ACCOUNT NUMBER - 10 DIGITS, ZERO PADDED, ISSUED
000390*        BY 400-ISSUE-ACCOUNT-NUMBER IN ACCTPOST.  THIS IS THE
000400*        KEY THE TRANSACTION FILE DRIVES OFF OF.
000410     05  ACCT-NUMBER                 PIC X(10).
000420     05  ACCT-CUSTOMER-NAME          PIC X(40).
000430*        CURRENCY OF THE BALANCE BELOW.  SINGLE-CURRENCY SHOP
000440*        TODAY (SEE RULE 7 CURRENCY-MATCH EDIT IN MONEYPOST) -
000450*        FIELD IS CARRIED AND CHECKED NOW SO THE DAY WE ADD A
000460*        SECOND CURRENCY THE EDIT IS ALREADY LIVE.
000470     05  ACCT-CURRENCY-CD            PIC X(03) VALUE "JPY".
000480*        PACKED BALANCE, 2 DECIMALS.  MUST NEVER GO NEGATIVE -
000490*        SEE RULE 3/4 IN MONEYPOST.
000500     05  ACCT-BALANCE                PIC S9(13)V99 COMP-3.
000510*        OPTIMISTIC-LOCK VERSION COUNTER.  BUMPED BY 1 ON EVERY
000520*        SUCCESSFUL POST (OPEN=0, THEN +1 EACH DEPOSIT/WITHDRAW/
000530*        TRANSFER LEG).  SEQUENTIAL BATCH SO THIS ALWAYS SUCCEEDS
000540*        TODAY, BUT RECONCILE WATCHES FOR A GAP GREATER THAN
000550*        EXPECTED.
000560     05  ACCT-VERSION                PIC S9(9) COMP-3.
000570*        RESERVED FOR A FUTURE CLOSED/FROZEN STATE - NOT SET BY
000580*        ANY PROGRAM TODAY, SEE CHANGE LOG 14FEB92.
000590     05  ACCT-STATUS-CD              PIC X(01) VALUE "A".
000600         88  ACCT-ACTIVE                      VALUE "A".
000610         88  ACCT-CLOSED                      VALUE "C".
000620         88  ACCT-FROZEN                      VALUE "F".
000630*        ALTERNATE NUMERIC VIEW OF THE ACCOUNT NUMBER, USED BY
000640*        THE HIGH-WATER-MARK SCAN IN 300-SEED-ACCOUNT-NUMBER SO
000650*        WE CAN COMPARE NUMERICALLY WITHOUT A REDEFINE PER CALL.
000660     05  ACCT-NUMBER-R REDEFINES ACCT-NUMBER
000670                                     PIC 9(10).
000680     05  FILLER                      PIC X(08).
