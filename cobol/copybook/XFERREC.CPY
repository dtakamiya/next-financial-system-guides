000010*-----------------------------------------------------------------
000020*    COPYBOOK    XFERREC
000030*    TRANSFER MASTER RECORD LAYOUT - LEDGER-POSTING SYSTEM
000040*-----------------------------------------------------------------
000050*    ONE ENTRY PER TRANSFER REQUEST PROCESSED BY THE NIGHTLY
000060*    POSTING RUN.  APPEND-ONLY LOG OF THIS RUN'S TRANSFERS -
000070*    BUILT AND WRITTEN BY ACCTPOST, STATUS SET BY XFRSAGA.  NO
000080*    RE-READ OF THIS FILE IS DONE BY ANY PROGRAM IN THIS SYSTEM;
000090*    IT IS A DOWNSTREAM RECONCILE FEED ONLY.
000100*-----------------------------------------------------------------
000110*    CHANGE LOG
000120*    ----------
000130*    12MAR84 AM  INITIAL COPYBOOK, COMPANION TO ACCTREC.
000140*    03SEP86 BSK ADDED XFER-VERSION TO MATCH THE LOCK COUNTER
000150*                ADDED TO ACCOUNT-RECORD THIS SAME RELEASE.
000160*    22APR90 ENS ADDED XFER-CURRENCY-CD - TRANSFER SAGA NOW
000170*                CARRIES THE CURRENCY CODE END TO END INSTEAD
000180*                OF ASSUMING THE ACCOUNT'S OWN CODE.
000190*    11JUN98 NC  Y2K REMEDIATION REVIEW - NO DATE FIELDS IN THIS
000200*                RECORD.  REVIEWED AND SIGNED OFF.
000210*    14NOV02 KD  WIDENED XFER-STATUS 8 TO 9 SO "COMPLETED" FITS
000220*                WITHOUT TRUNCATION (WAS "COMPLETE").
000230*-----------------------------------------------------------------
000240 01  TRANSFER-RECORD.
000250*        UUID OF THE TRANSFER, ASSIGNED WHEN ACCTPOST BUILDS
000260*        THE RECORD IN 400-BUILD-TRANSFER-RECORD.
000270     05  XFER-ID                     PIC X(36).
000280     05  XFER-SOURCE-ACCT-ID         PIC X(36).
000290     05  XFER-DEST-ACCT-ID           PIC X(36).
000300*        AMOUNT POSTED IDENTICALLY TO BOTH LEGS - NO FEE, NO
000310*        ROUNDING DIFFERENCE BETWEEN WITHDRAW AND DEPOSIT LEG.
000320     05  XFER-AMOUNT                 PIC S9(13)V99 COMP-3.
000330     05  XFER-CURRENCY               PIC X(03).
000340*        ONLY THE FINAL STATUS IS EVER WRITTEN - REQUESTED IS
000350*        NEVER PERSISTED ON ITS OWN, SEE XFRSAGA.
000360     05  XFER-STATUS                 PIC X(09).
000370         88  XFER-REQUESTED                   VALUE "REQUESTED".
000380         88  XFER-COMPLETED                   VALUE "COMPLETED".
000390         88  XFER-FAILED                      VALUE "FAILED".
000400     05  XFER-VERSION                PIC S9(9) COMP-3.
000410*        REASON TEXT FOR A FAILED TRANSFER, BLANK WHEN COMPLETED.
000420*        NOT PART OF THE ORIGINAL SHAPE BUT CARRIED HERE SO THE
000430*        REJECT LOG AND THE POSTING REPORT CAN SHOW WHY WITHOUT
000440*        RE-DERIVING IT FROM THE TRANSACTION FILE.
000450     05  XFER-FAIL-REASON            PIC X(30).
000460     05  FILLER                      PIC X(05).
