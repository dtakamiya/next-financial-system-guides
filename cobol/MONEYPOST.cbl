000010*-----------------------------------------------------------------
000020*     THIS PROGRAM IS THE SUB PROGRAM TO VALIDATE AND POST A
000030*     DEPOSIT OR WITHDRAWAL AMOUNT AGAINST AN ACCOUNT BALANCE.
000040*     CALLED BY ACCTPOST FOR EVERY DEPOSIT AND WITHDRAW
000050*     TRANSACTION, AND BY XFRSAGA FOR EACH LEG OF A TRANSFER
000060*     (INCLUDING THE COMPENSATING DEPOSIT BACK TO THE SOURCE
000070*     ACCOUNT WHEN A DEPOSIT LEG FAILS).
000080*-----------------------------------------------------------------
000090 IDENTIFICATION              DIVISION.
000100*-----------------------------------------------------------------
000110 PROGRAM-ID.                 MONEYPOST.
000120 AUTHOR.                     BYUNG SEON KIM.
000130 INSTALLATION.               LEDGER SYSTEMS GROUP.
000140 DATE-WRITTEN.               MARCH 12, 1984.
000150 DATE-COMPILED.
000160 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
000170*-----------------------------------------------------------------
000180*    CHANGE LOG
000190*    ----------
000200*    12MAR84 BSK INITIAL VERSION - DEPOSIT/WITHDRAW EDIT AND
000210*                POST SHARED BY THE MASTER UPDATE PROGRAM.
000220*    03SEP86 BSK ADDED MP-RETURN-CODE IN PLACE OF THE OLD
000230*                DISPLAY-AND-ABORT ERROR HANDLING - MASTER
000240*                UPDATE NOW DECIDES WHAT TO DO WITH A REJECT.
000250*    19JAN89 ENS ADDED MP-REASON-TEXT SO THE POSTING REPORT CAN
000260*                PRINT WHY A TRANSACTION WAS REJECTED.
000270*    14FEB92 KD  ADDED CURRENCY-MATCH EDIT (200-EDIT-CURRENCY)
000280*                AHEAD OF THE PLANNED MULTI-CURRENCY PROJECT.
000290*                RETURNS 30 ON MISMATCH - SEE COPYBOOK NOTES.
000300*    11JUN98 NC  Y2K REMEDIATION REVIEW - NO DATE FIELDS IN THIS
000310*                PROGRAM.  REVIEWED AND SIGNED OFF.
000320*    30OCT03 BSK INSUFFICIENT-FUNDS EDIT CHANGED FROM <= TO < SO
000330*                A WITHDRAWAL THAT EXACTLY EMPTIES THE ACCOUNT
000340*                IS ALLOWED (REQ FROM BRANCH OPERATIONS).
000350*    18APR07 KD  DROPPED THE REDEFINES ON MP-ACCT-BALANCE, MP-
000360*                AMOUNT AND MP-RETURN-CODE - AUDIT FOUND THEM
000370*                UNUSED.  MP-RETURN-CODE CHANGED TO COMP (WAS
000380*                COMP-3) TO MATCH THE OTHER CALL/RETURN CODES.
000390*-----------------------------------------------------------------
000400 ENVIRONMENT                 DIVISION.
000410*-----------------------------------------------------------------
000420 CONFIGURATION               SECTION.
000430 SOURCE-COMPUTER.            WHATEVER-PC.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460*-----------------------------------------------------------------
000470 DATA                        DIVISION.
000480*-----------------------------------------------------------------
000490 WORKING-STORAGE             SECTION.
000500*-----------------------------------------------------------------
000510 77  WS-CALL-COUNT               PIC 9(7) COMP    VALUE ZERO.
000520*-----------------------------------------------------------------
000530 LINKAGE                     SECTION.
000540*-----------------------------------------------------------------
000550 01  MP-LINK-AREA.
000560*        "D" = DEPOSIT LEG, "W" = WITHDRAW LEG.
000570     05  MP-FUNCTION-CODE            PIC X(01).
000580         88  MP-DEPOSIT                       VALUE "D".
000590         88  MP-WITHDRAW                      VALUE "W".
000600     05  MP-ACCT-BALANCE             PIC S9(13)V99 COMP-3.
000610     05  MP-ACCT-CURRENCY            PIC X(03).
000620     05  MP-TXN-CURRENCY             PIC X(03).
000630     05  MP-AMOUNT                   PIC S9(13)V99 COMP-3.
000640     05  MP-RETURN-CODE              PIC 9(02) COMP.
000650         88  MP-POSTED-OK                     VALUE 0.
000660         88  MP-AMOUNT-NOT-POSITIVE           VALUE 10.
000670         88  MP-INSUFFICIENT-FUNDS            VALUE 20.
000680         88  MP-CURRENCY-MISMATCH             VALUE 30.
000690     05  MP-REASON-TEXT              PIC X(30).
000700     05  FILLER                      PIC X(05).
000710*-----------------------------------------------------------------
000720 PROCEDURE                   DIVISION    USING MP-LINK-AREA.
000730*-----------------------------------------------------------------
000740* MAIN ENTRY - EDIT THEN POST.  RETURNS WITH MP-ACCT-BALANCE
000750* UPDATED ONLY WHEN MP-RETURN-CODE COMES BACK ZERO.
000760*-----------------------------------------------------------------
000770 100-POST-AMOUNT.
000780     ADD 1                   TO  WS-CALL-COUNT.
000790     MOVE ZERO               TO  MP-RETURN-CODE.
000800     MOVE SPACES             TO  MP-REASON-TEXT.
000810     PERFORM 200-EDIT-AMOUNT.
000820     IF  MP-POSTED-OK
000830         PERFORM 200-EDIT-CURRENCY.
000840     IF  MP-POSTED-OK AND MP-WITHDRAW
000850         PERFORM 200-EDIT-SUFFICIENCY.
000860     IF  MP-POSTED-OK
000870         PERFORM 300-APPLY-AMOUNT.
000880
000890     EXIT PROGRAM.
000900*-----------------------------------------------------------------
000910* RULE 1/2 - DEPOSIT OR WITHDRAWAL AMOUNT MUST BE POSITIVE.
000920*-----------------------------------------------------------------
000930 200-EDIT-AMOUNT.
000940     IF  MP-AMOUNT NOT GREATER THAN ZERO
000950         MOVE 10                         TO  MP-RETURN-CODE
000960         IF  MP-DEPOSIT
000970             MOVE "DEPOSIT AMOUNT MUST BE POSITIVE"
000980                                          TO  MP-REASON-TEXT
000990         ELSE
001000             MOVE "WITHDRAWAL AMOUNT MUST BE POSITIVE"
001010                                          TO  MP-REASON-TEXT.
001020*-----------------------------------------------------------------
001030* RULE 7 - CURRENCY OF THE POSTING MUST MATCH THE ACCOUNT'S OWN
001040* CURRENCY.  SINGLE-CURRENCY SHOP TODAY SO THIS NEVER FIRES IN
001050* PRACTICE, BUT IT IS CHECKED ON EVERY CALL REGARDLESS.
001060*-----------------------------------------------------------------
001070 200-EDIT-CURRENCY.
001080     IF  MP-TXN-CURRENCY NOT = MP-ACCT-CURRENCY
001090         MOVE 30                         TO  MP-RETURN-CODE
001100         MOVE "CURRENCY DOES NOT MATCH ACCOUNT"
001110                                          TO  MP-REASON-TEXT.
001120*-----------------------------------------------------------------
001130* RULE 3 - INSUFFICIENT BALANCE CHECK.  STRICT LESS-THAN, SO A
001140* WITHDRAWAL THAT EXACTLY EMPTIES THE ACCOUNT IS ALLOWED.
001150*-----------------------------------------------------------------
001160 200-EDIT-SUFFICIENCY.
001170     IF  MP-ACCT-BALANCE LESS THAN MP-AMOUNT
001180         MOVE 20                         TO  MP-RETURN-CODE
001190         MOVE "INSUFFICIENT BALANCE"     TO  MP-REASON-TEXT.
001200*-----------------------------------------------------------------
001210* RULE 4 - BALANCE MAY NEVER GO NEGATIVE.  ENFORCED STRUCTURALLY
001220* BY THE TWO EDITS ABOVE, NOT BY A SEPARATE CHECK HERE.
001230*-----------------------------------------------------------------
001240 300-APPLY-AMOUNT.
001250     IF  MP-DEPOSIT
001260         ADD      MP-AMOUNT  TO   MP-ACCT-BALANCE
001270     ELSE
001280         SUBTRACT MP-AMOUNT  FROM MP-ACCT-BALANCE.
