000010*-----------------------------------------------------------------
000020*     THIS PROGRAM IS TO RUN THE NIGHTLY ACCOUNT LEDGER POST
000030*        USING AN IN-MEMORY ACCOUNT TABLE.
000040*
000050*     USED FILES
000060*        - ACCOUNT MASTER (IN) : ACCTMSTI
000070*        - ACCOUNT MASTER (OUT): ACCTMSTO
000080*        - TRANSACTION FILE    : TRANSIN
000090*        - TRANSFER LOG (OUT)  : XFERMSTO
000100*        - POSTING REPORT      : POSTRPT
000110*        - REJECT LOG          : REJECTLG
000120*
000130*     THE ACCOUNT MASTER IS READ ENTIRE INTO WS-ACCOUNT-TABLE AT
000140*     THE START OF THE RUN.  EVERY OPEN/DEPOSIT/WITHDRAW/TRANSFER
000150*     TRANSACTION ON TRANSIN IS APPLIED AGAINST THAT TABLE IN THE
000160*     ORDER THE TRANSACTION ARRIVES - THIS IS NOT A BALANCE-LINE
000170*     MATCH OF TWO SORTED FILES, THE TRANSACTION FILE DRIVES OFF
000180*     A TABLE LOOKUP BY ACCOUNT NUMBER INSTEAD.
000190*-----------------------------------------------------------------
000200 IDENTIFICATION              DIVISION.
000210*-----------------------------------------------------------------
000220 PROGRAM-ID.                 ACCTPOST.
000230 AUTHOR.                     ARADHITA MOHANTY.
000240 INSTALLATION.               LEDGER SYSTEMS GROUP.
000250 DATE-WRITTEN.               MARCH 12, 1984.
000260 DATE-COMPILED.
000270 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
000280*-----------------------------------------------------------------
000290*    CHANGE LOG
000300*    ----------
000310*    12MAR84 AM  INITIAL VERSION - OPEN/DEPOSIT/WITHDRAW AGAINST
000320*                THE ACCOUNT MASTER, NO TRANSFER SUPPORT YET.
000330*    03SEP86 BSK ACCOUNT NUMBER NOW ISSUED FROM A HIGH-WATER-MARK
000340*                SCAN OF THE LOADED TABLE INSTEAD OF A HARD CODED
000350*                STARTING VALUE - SUPPORTS RESTART ACROSS RUNS.
000360*    19JAN89 ENS WIDENED CUSTOMER NAME ON THE OPEN PATH TO MATCH
000370*                THE COPYBOOK CHANGE THIS RELEASE.
000380*    22APR90 ENS ADDED TRANSFER TRANSACTION SUPPORT, CALLING THE
000390*                NEW XFRSAGA SUBPROGRAM FOR THE WITHDRAW/DEPOSIT/
000400*                COMPENSATE SEQUENCE (REQ #2217).
000410*    14FEB92 KD  POSTING REPORT REWRITTEN WITH TITLE/HEADER/
000420*                FOOTER AND A CONTROL-BREAK SUMMARY BLOCK, STYLE
000430*                CARRIED OVER FROM THE OLD INVENTORY REPORT JOB.
000440*    08AUG93 KD  REJECT LOG SPLIT OUT OF THE POSTING REPORT SO
000450*                OPERATIONS CAN WORK THE EXCEPTION QUEUE WITHOUT
000460*                SCANNING THE FULL REPORT.
000470*    11JUN98 NC  Y2K REMEDIATION REVIEW - NO DATE FIELDS IN THIS
000480*                PROGRAM.  REVIEWED AND SIGNED OFF.
000490*    17MAY00 BSK MALFORMED TXN-TYPE NOW REJECTED INSTEAD OF
000500*                ABENDING THE RUN (REQ FROM OPERATIONS AFTER THE
000510*                05/12 RESTART).
000520*    30OCT03 BSK CURRENCY-MATCH EDIT WIRED THROUGH TO MONEYPOST
000530*                ON EVERY DEPOSIT/WITHDRAW/TRANSFER LEG AHEAD OF
000540*                THE PLANNED MULTI-CURRENCY PROJECT.
000550*    18APR07 KD  ALL COUNTERS, SUBSCRIPTS AND TABLE INDEXES
000560*                CHANGED FROM COMP-3 TO COMP - AUDIT FOUND NO
000570*                REASON TO PACK A SUBSCRIPT.  COMP-3 IS NOW
000580*                RESERVED FOR BALANCE/VERSION FIELDS ONLY.
000590*    02MAY07 KD  FIXED A MISNAMED PERFORM OF THE TRANSACTION
000600*                READER (400-READ-TRANSACTION-IN WAS BEING
000610*                CALLED AS 300-READ-TRANSACTION-IN).
000620*    02MAY07 KD  TRANSFER "PROCESSED" COUNT NOW ONLY BUMPED ON
000630*                XFER-COMPLETED, TO MATCH HOW DEPOSIT/WITHDRAW
000640*                COUNT ONLY SUCCESSFUL POSTINGS AS PROCESSED.
000650*-----------------------------------------------------------------
000660 ENVIRONMENT                 DIVISION.
000670*-----------------------------------------------------------------
000680 CONFIGURATION               SECTION.
000690 SOURCE-COMPUTER.            WHATEVER-PC.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720*-----------------------------------------------------------------
000730 INPUT-OUTPUT                SECTION.
000740 FILE-CONTROL.
000750     SELECT  ACCOUNT-MASTER-IN
000760             ASSIGN TO "ACCTMSTI"
000770             ORGANIZATION IS LINE SEQUENTIAL.
000780
000790     SELECT  TRANSACTION-IN
000800             ASSIGN TO "TRANSIN"
000810             ORGANIZATION IS LINE SEQUENTIAL.
000820
000830     SELECT  ACCOUNT-MASTER-OUT
000840             ASSIGN TO "ACCTMSTO"
000850             ORGANIZATION IS LINE SEQUENTIAL.
000860
000870     SELECT  TRANSFER-MASTER-OUT
000880             ASSIGN TO "XFERMSTO"
000890             ORGANIZATION IS LINE SEQUENTIAL.
000900
000910     SELECT  POSTING-REPORT-OUT
000920             ASSIGN TO "POSTRPT"
000930             ORGANIZATION IS LINE SEQUENTIAL.
000940
000950     SELECT  REJECT-LOG-OUT
000960             ASSIGN TO "REJECTLG"
000970             ORGANIZATION IS LINE SEQUENTIAL.
000980*-----------------------------------------------------------------
000990 DATA                        DIVISION.
001000*-----------------------------------------------------------------
001010 FILE                        SECTION.
001020 FD  ACCOUNT-MASTER-IN
001030     DATA RECORD IS ACCOUNT-RECORD.
001040 COPY "ACCTREC.CPY".
001050
001060 FD  TRANSACTION-IN
001070     DATA RECORD IS TRANSACTION-RECORD.
001080 COPY "TRNREC.CPY".
001090
001100 FD  ACCOUNT-MASTER-OUT
001110     DATA RECORD IS ACCOUNT-RECORD-OUT.
001120 01  ACCOUNT-RECORD-OUT              PIC X(111).
001130
001140 FD  TRANSFER-MASTER-OUT
001150     DATA RECORD IS TRANSFER-RECORD.
001160 COPY "XFERREC.CPY".
001170
001180 FD  POSTING-REPORT-OUT
001190     RECORD CONTAINS 132 CHARACTERS
001200     DATA RECORD IS POSTING-REPORT-LINE.
001210 01  POSTING-REPORT-LINE             PIC X(132).
001220
001230 FD  REJECT-LOG-OUT
001240     DATA RECORD IS REJECT-RECORD-OUT.
001250 01  REJECT-RECORD-OUT.
001260     05  RJ-TXN-TYPE                 PIC X(08).
001270     05  RJ-ACCT-NUMBER              PIC X(10).
001280     05  RJ-AMOUNT                   PIC S9(13)V99 COMP-3.
001290     05  RJ-REASON                   PIC X(40).
001300     05  FILLER                      PIC X(04).
001310*-----------------------------------------------------------------
001320 WORKING-STORAGE             SECTION.
001330*-----------------------------------------------------------------
001340 01  SWITCHES-AND-COUNTERS.
001350     05  ACCOUNT-EOF-SW              PIC X(01).
001360         88  ACCOUNT-EOF                       VALUE "Y".
001370     05  TRANS-EOF-SW                PIC X(01).
001380         88  TRANS-EOF                         VALUE "Y".
001390     05  WS-SEARCH-FOUND-SW          PIC X(01).
001400         88  WS-SEARCH-FOUND                   VALUE "Y".
001410     05  WS-XFER-SAME-ACCT-SW        PIC X(01).
001420         88  WS-XFER-SAME-ACCT                 VALUE "Y".
001430     05  WS-XFER-SRC-FOUND-SW        PIC X(01).
001440         88  WS-XFER-SRC-FOUND                 VALUE "Y".
001450     05  WS-XFER-DST-FOUND-SW        PIC X(01).
001460         88  WS-XFER-DST-FOUND                 VALUE "Y".
001470     05  FILLER                      PIC X(02).
001480
001490 77  WS-LINE-CNT                 PIC 9(03) COMP    VALUE ZERO.
001500 77  WS-ACCOUNT-COUNT            PIC 9(05) COMP    VALUE ZERO.
001510 77  WS-NEXT-ACCT-NBR            PIC 9(10) COMP    VALUE ZERO.
001520 77  WS-MAX-ACCT-NBR             PIC 9(10) COMP    VALUE ZERO.
001530 77  WS-GRAND-READ-COUNT         PIC 9(07) COMP    VALUE ZERO.
001540 77  WS-GRAND-REJECT-COUNT       PIC 9(07) COMP    VALUE ZERO.
001550 77  WS-XFER-ID-SEQ               PIC 9(10) COMP    VALUE ZERO.
001560 77  WS-SEARCH-FOUND-IDX         PIC 9(05) COMP    VALUE ZERO.
001570 77  WS-XFER-SRC-IDX             PIC 9(05) COMP    VALUE ZERO.
001580 77  WS-XFER-DST-IDX             PIC 9(05) COMP    VALUE ZERO.
001590 77  WS-SCAN-IDX                 PIC 9(05) COMP    VALUE ZERO.
001600 77  WS-SEED-IDX                 PIC 9(05) COMP    VALUE ZERO.
001610 77  WS-TOT-IDX                  PIC 9(01) COMP    VALUE ZERO.
001620 77  WS-SEARCH-ACCT-NUMBER       PIC X(10).
001630
001640*    ACCOUNT TABLE - THE WHOLE OF ACCOUNT-MASTER-IN LOADED ONCE
001650*    AT THE START OF THE RUN.  9999 ACCOUNTS IS WAY ABOVE ANY
001660*    FILE THIS SHOP HAS EVER RUN THROUGH THE NIGHTLY POST.
001670 01  WS-ACCOUNT-TABLE.
001680     05  WS-ACCOUNT-ENTRY        OCCURS 9999 TIMES
001690                                 INDEXED BY WS-ACCT-IDX.
001700         10  WS-T-ACCT-ID            PIC X(36).
001710         10  WS-T-ACCT-NUMBER        PIC X(10).
001720         10  WS-T-ACCT-NUMBER-R REDEFINES WS-T-ACCT-NUMBER
001730                                     PIC 9(10).
001740         10  WS-T-CUSTOMER-NAME      PIC X(40).
001750         10  WS-T-CURRENCY           PIC X(03).
001760         10  WS-T-BALANCE            PIC S9(13)V99 COMP-3.
001770         10  WS-T-VERSION            PIC S9(9) COMP-3.
001780         10  WS-T-STATUS-CD          PIC X(01).
001790         10  FILLER                  PIC X(08).
001800
001810*    CONTROL-BREAK TOTALS, ONE ENTRY PER TRANSACTION TYPE, IN
001820*    THE ORDER THEY ARE PRINTED ON THE SUMMARY BLOCK.  SUBSCRIPT
001830*    1=OPEN 2=DEPOSIT 3=WITHDRAW 4=TRANSFER THROUGHOUT.
001840 01  WS-TOTALS-TABLE.
001850     05  WS-TOTALS-ENTRY         OCCURS 4 TIMES
001860                                 INDEXED BY WS-TOT-X.
001870         10  WS-TOT-TYPE             PIC X(08).
001880         10  WS-TOT-COUNT-PROCESSED  PIC 9(7) COMP.
001890         10  WS-TOT-COUNT-REJECTED   PIC 9(7) COMP.
001900         10  WS-TOT-SUM-POSTED       PIC S9(13)V99 COMP-3.
001910         10  FILLER                  PIC X(04).
001920
001930*    WORKING COPY OF THE MONEYPOST LINKAGE AREA.
001940 01  WS-MP-AREA.
001950     05  WS-MP-FUNCTION-CODE         PIC X(01).
001960         88  WS-MP-DEPOSIT                      VALUE "D".
001970         88  WS-MP-WITHDRAW                     VALUE "W".
001980     05  WS-MP-ACCT-BALANCE          PIC S9(13)V99 COMP-3.
001990     05  WS-MP-ACCT-CURRENCY         PIC X(03).
002000     05  WS-MP-TXN-CURRENCY          PIC X(03).
002010     05  WS-MP-AMOUNT                PIC S9(13)V99 COMP-3.
002020     05  WS-MP-RETURN-CODE           PIC 9(02) COMP.
002030         88  WS-MP-POSTED-OK                    VALUE 0.
002040     05  WS-MP-REASON-TEXT           PIC X(30).
002050     05  FILLER                      PIC X(05).
002060
002070*    WORKING COPY OF THE XFRSAGA LINKAGE AREA.
002080 01  WS-XS-AREA.
002090     05  WS-XS-SAME-ACCOUNT-SW       PIC X(01).
002100     05  WS-XS-DST-FOUND-SW          PIC X(01).
002110     05  WS-XS-SRC-BALANCE           PIC S9(13)V99 COMP-3.
002120     05  WS-XS-SRC-CURRENCY          PIC X(03).
002130     05  WS-XS-SRC-VERSION           PIC S9(9) COMP-3.
002140     05  WS-XS-DST-BALANCE           PIC S9(13)V99 COMP-3.
002150     05  WS-XS-DST-CURRENCY          PIC X(03).
002160     05  WS-XS-DST-VERSION           PIC S9(9) COMP-3.
002170     05  WS-XS-AMOUNT                PIC S9(13)V99 COMP-3.
002180     05  WS-XS-CURRENCY              PIC X(03).
002190     05  WS-XS-STATUS                PIC X(09).
002200         88  WS-XS-FAILED                       VALUE "FAILED".
002210     05  WS-XS-REASON                PIC X(30).
002220     05  FILLER                      PIC X(05).
002230
002240*    NEW ACCOUNT NUMBER WORK AREA - NUMERIC FOR THE ISSUANCE
002250*    COUNTER, ALPHANUMERIC REDEFINE SO IT MOVES STRAIGHT INTO
002260*    THE TABLE'S X(10) ACCOUNT NUMBER FIELD.
002270 01  WS-NEW-ACCT-NUMBER-AREA.
002280     05  WS-NEW-ACCT-NUMBER          PIC 9(10).
002290 01  WS-NEW-ACCT-NUMBER-X REDEFINES WS-NEW-ACCT-NUMBER-AREA
002300                                     PIC X(10).
002310
002320*    TRANSFER-ID WORK AREA - THIS SHOP HAS NO UUID GENERATOR IN
002330*    COBOL, SO THE TRANSFER ID IS SYNTHESISED FROM A RUN-LOCAL
002340*    SEQUENCE NUMBER INSTEAD.  ACCOUNT ID IS SIMILARLY CARRIED
002350*    AS THE ACCOUNT NUMBER PADDED OUT TO 36 CHARACTERS - BOTH
002360*    ARE OPAQUE UNIQUE KEYS DOWNSTREAM, SO THIS SUBSTITUTION IS
002370*    TRANSPARENT TO THE RECONCILE JOB.
002380 01  WS-XFER-ID-AREA.
002390     05  FILLER                      PIC X(04) VALUE "XFER".
002400     05  WS-XFER-ID-NUM              PIC 9(10).
002410     05  FILLER                      PIC X(22) VALUE SPACES.
002420
002430*-----------------------------------------------------------------
002440*    REPORT PRINT LINES
002450*-----------------------------------------------------------------
002460*    DAY-OF-WEEK TABLE, CARRIED OVER FROM THE OLD INVENTORY
002470*    REPORT JOB SO THE TITLE LINE CAN SHOW A WEEKDAY NAME.
002480 01  WS-DAY-RECORD.
002490     05  FILLER                      PIC X(09) VALUE "Monday".
002500     05  FILLER                      PIC X(09) VALUE "Tuesday".
002510     05  FILLER                      PIC X(09) VALUE "Wednesday".
002520     05  FILLER                      PIC X(09) VALUE "Thursday".
002530     05  FILLER                      PIC X(09) VALUE "Friday".
002540     05  FILLER                      PIC X(09) VALUE "Saturday".
002550     05  FILLER                      PIC X(09) VALUE "Sunday".
002560 01  WS-DAY-TABLE REDEFINES WS-DAY-RECORD.
002570     05  WS-WEEKDAY                  PIC X(09) OCCURS 7 TIMES.
002580
002590 01  WS-CURRENT-DATE.
002600     05  WS-CUR-YEAR                 PIC 9(04).
002610     05  WS-CUR-MONTH                PIC 9(02).
002620     05  WS-CUR-DAY                  PIC 9(02).
002630 01  WS-DAY-IN                       PIC 9(01).
002640
002650 01  WS-RPT-TITLE.
002660     05  FILLER                      PIC X(09) VALUE SPACES.
002670     05  FILLER                      PIC X(20)
002680                                     VALUE "ACCT POST RPT (".
002690     05  RT-DAY-NAME                 PIC X(10).
002700     05  RT-DATE.
002710         10  RT-YEAR                 PIC 9(04).
002720         10  FILLER                  PIC X(01) VALUE "/".
002730         10  RT-MONTH                PIC 9(02).
002740         10  FILLER                  PIC X(01) VALUE "/".
002750         10  RT-DAY                  PIC 9(02).
002760     05  FILLER                      PIC X(01) VALUE ")".
002770     05  FILLER                      PIC X(64) VALUE SPACES.
002780
002790 01  WS-RPT-HEADER.
002800     05  FILLER                      PIC X(01) VALUE SPACES.
002810     05  FILLER                      PIC X(10) VALUE "TXN TYPE".
002820     05  FILLER                      PIC X(01) VALUE SPACES.
002830     05  FILLER                      PIC X(10) VALUE "ACCT NBR".
002840     05  FILLER                      PIC X(01) VALUE SPACES.
002850     05  FILLER                      PIC X(17) VALUE "AMOUNT".
002860     05  FILLER                      PIC X(01) VALUE SPACES.
002870     05  FILLER                      PIC X(09) VALUE "RESULT".
002880     05  FILLER                      PIC X(01) VALUE SPACES.
002890     05  FILLER                      PIC X(33) VALUE "REASON".
002900     05  FILLER                      PIC X(48) VALUE SPACES.
002910
002920 01  WS-POST-DETAIL-LINE.
002930     05  PD-TXN-TYPE                 PIC X(10).
002940     05  FILLER                      PIC X(01) VALUE SPACES.
002950     05  PD-ACCT-NUMBER              PIC X(10).
002960     05  FILLER                      PIC X(01) VALUE SPACES.
002970     05  PD-AMOUNT                   PIC -9(13).99.
002980     05  FILLER                      PIC X(01) VALUE SPACES.
002990     05  PD-RESULT                   PIC X(09).
003000     05  FILLER                      PIC X(01) VALUE SPACES.
003010     05  PD-REASON                   PIC X(33).
003020     05  FILLER                      PIC X(46) VALUE SPACES.
003030
003040 01  WS-SUMMARY-LINE.
003050     05  FILLER                      PIC X(02) VALUE SPACES.
003060     05  SL-TAG                      PIC X(11)
003070                                     VALUE "TOTALS FOR ".
003080     05  SL-TYPE                     PIC X(09).
003090     05  FILLER                      PIC X(02) VALUE SPACES.
003100     05  SL-PROC-LABEL               PIC X(11) VALUE "PROCESSED:".
003110     05  SL-COUNT-PROCESSED          PIC ZZZ,ZZ9.
003120     05  FILLER                      PIC X(02) VALUE SPACES.
003130     05  SL-REJ-LABEL                PIC X(10) VALUE "REJECTED:".
003140     05  SL-COUNT-REJECTED           PIC ZZZ,ZZ9.
003150     05  FILLER                      PIC X(02) VALUE SPACES.
003160     05  SL-SUM-LABEL                PIC X(05) VALUE "SUM:".
003170     05  SL-SUM-POSTED                PIC -(13)9.99.
003180     05  FILLER                      PIC X(40) VALUE SPACES.
003190
003200 01  WS-GRAND-TOTAL-LINE.
003210     05  FILLER                      PIC X(02) VALUE SPACES.
003220     05  GT-LABEL1                   PIC X(20)
003230                                     VALUE "TRANSACTIONS READ:".
003240     05  GT-READ-COUNT               PIC ZZZ,ZZ9.
003250     05  FILLER                      PIC X(02) VALUE SPACES.
003260     05  GT-LABEL2                   PIC X(16)
003270                                     VALUE "TOTAL REJECTED:".
003280     05  GT-REJECT-COUNT             PIC ZZZ,ZZ9.
003290     05  FILLER                      PIC X(02) VALUE SPACES.
003300     05  GT-LABEL3                   PIC X(20)
003310                                     VALUE "ACCOUNTS ON MASTER:".
003320     05  GT-ACCOUNT-COUNT            PIC ZZZ,ZZ9.
003330     05  FILLER                      PIC X(42) VALUE SPACES.
003340*-----------------------------------------------------------------
003350 PROCEDURE                   DIVISION.
003360*-----------------------------------------------------------------
003370* MAIN PROCEDURE
003380*-----------------------------------------------------------------
003390 100-ACCT-POST.
003400     PERFORM 200-INITIATE-ACCT-POST THRU
003410             200-INITIATE-ACCT-POST-EXIT.
003420     PERFORM 200-PROCEED-ACCT-POST  THRU
003430             200-PROCEED-ACCT-POST-EXIT
003440             UNTIL TRANS-EOF.
003450     PERFORM 200-TERMINATE-ACCT-POST THRU
003460             200-TERMINATE-ACCT-POST-EXIT.
003470
003480     STOP RUN.
003490*-----------------------------------------------------------------
003500* OPEN ALL FILES, LOAD THE ACCOUNT TABLE, SEED THE ACCOUNT
003510* NUMBER COUNTER, PRINT THE REPORT TITLE AND HEADER, AND READ
003520* THE FIRST TRANSACTION RECORD.
003530*-----------------------------------------------------------------
003540 200-INITIATE-ACCT-POST.
003550     PERFORM 300-OPEN-ALL-FILES.
003560     PERFORM 300-INITIALIZE-WORK-AREAS.
003570     PERFORM 300-LOAD-ACCOUNT-TABLE THRU
003580             300-LOAD-ACCOUNT-TABLE-EXIT.
003590     PERFORM 300-SEED-ACCOUNT-NUMBER.
003600     PERFORM 300-PRINT-REPORT-TITLE.
003610     PERFORM 300-PRINT-REPORT-HEADER.
003620     PERFORM 400-READ-TRANSACTION-IN.
003630 200-INITIATE-ACCT-POST-EXIT.
003640     EXIT.
003650*-----------------------------------------------------------------
003660* DISPATCH ONE TRANSACTION RECORD BY TXN-TYPE, THEN READ THE
003670* NEXT ONE.
003680*-----------------------------------------------------------------
003690 200-PROCEED-ACCT-POST.
003700     EVALUATE TRUE
003710         WHEN TXN-IS-OPEN
003720             PERFORM 300-PROCESS-OPEN
003730         WHEN TXN-IS-DEPOSIT
003740             PERFORM 300-PROCESS-DEPOSIT
003750         WHEN TXN-IS-WITHDRAW
003760             PERFORM 300-PROCESS-WITHDRAW
003770         WHEN TXN-IS-TRANSFER
003780             PERFORM 300-PROCESS-TRANSFER
003790         WHEN OTHER
003800             PERFORM 300-PROCESS-BAD-TXN-TYPE
003810     END-EVALUATE.
003820     ADD 1                   TO  WS-GRAND-READ-COUNT.
003830     PERFORM 400-READ-TRANSACTION-IN.
003840 200-PROCEED-ACCT-POST-EXIT.
003850     EXIT.
003860*-----------------------------------------------------------------
003870* PRINT THE SUMMARY BLOCK, REWRITE THE ACCOUNT MASTER, CLOSE
003880* EVERYTHING AND SAY GOODNIGHT.
003890*-----------------------------------------------------------------
003900 200-TERMINATE-ACCT-POST.
003910     PERFORM 300-PRINT-REPORT-SUMMARY.
003920     PERFORM 300-WRITE-ACCOUNT-MASTER-OUT THRU
003930             300-WRITE-ACCOUNT-MASTER-OUT-EXIT.
003940     PERFORM 300-CLOSE-ALL-FILES.
003950     PERFORM 300-OTHER-EOF-JOB.
003960 200-TERMINATE-ACCT-POST-EXIT.
003970     EXIT.
003980*-----------------------------------------------------------------
003990 300-OPEN-ALL-FILES.
004000     OPEN    INPUT   ACCOUNT-MASTER-IN
004010             INPUT   TRANSACTION-IN
004020             OUTPUT  ACCOUNT-MASTER-OUT
004030             OUTPUT  TRANSFER-MASTER-OUT
004040             OUTPUT  POSTING-REPORT-OUT
004050             OUTPUT  REJECT-LOG-OUT.
004060*-----------------------------------------------------------------
004070 300-INITIALIZE-WORK-AREAS.
004080     INITIALIZE SWITCHES-AND-COUNTERS.
004090     MOVE ZERO               TO  WS-LINE-CNT
004100                                 WS-ACCOUNT-COUNT
004110                                 WS-GRAND-READ-COUNT
004120                                 WS-GRAND-REJECT-COUNT
004130                                 WS-XFER-ID-SEQ.
004140     MOVE "OPEN"             TO  WS-TOT-TYPE(1).
004150     MOVE "DEPOSIT"          TO  WS-TOT-TYPE(2).
004160     MOVE "WITHDRAW"         TO  WS-TOT-TYPE(3).
004170     MOVE "TRANSFER"         TO  WS-TOT-TYPE(4).
004180     PERFORM 400-CLEAR-ONE-TOTALS-ENTRY
004190             VARYING WS-TOT-IDX FROM 1 BY 1
004200             UNTIL WS-TOT-IDX > 4.
004210*-----------------------------------------------------------------
004220* READ THE ACCOUNT MASTER ENTIRE INTO WS-ACCOUNT-TABLE.  GO TO
004230* IS USED HERE, NOT A PERFORM UNTIL, SO THE EOF TEST SITS RIGHT
004240* NEXT TO THE READ THAT SETS IT.
004250*-----------------------------------------------------------------
004260 300-LOAD-ACCOUNT-TABLE.
004270     PERFORM 400-READ-ACCOUNT-MASTER-IN.
004280 300-LOAD-ACCOUNT-LOOP.
004290     IF  ACCOUNT-EOF
004300         GO TO 300-LOAD-ACCOUNT-TABLE-EXIT.
004310     PERFORM 400-APPEND-LOADED-ACCOUNT.
004320     PERFORM 400-READ-ACCOUNT-MASTER-IN.
004330     GO TO 300-LOAD-ACCOUNT-LOOP.
004340 300-LOAD-ACCOUNT-TABLE-EXIT.
004350     EXIT.
004360*-----------------------------------------------------------------
004370* RULE 6 - NEXT ACCOUNT NUMBER IS ONE PAST THE HIGHEST NUMBER
004380* ALREADY ON THE MASTER.  AN EMPTY MASTER SEEDS AT 1.
004390*-----------------------------------------------------------------
004400 300-SEED-ACCOUNT-NUMBER.
004410     MOVE ZERO               TO  WS-MAX-ACCT-NBR.
004420     PERFORM 400-SCAN-FOR-MAX-ACCT-NBR
004430             VARYING WS-SEED-IDX FROM 1 BY 1
004440             UNTIL WS-SEED-IDX > WS-ACCOUNT-COUNT.
004450     ADD 1 WS-MAX-ACCT-NBR    GIVING WS-NEXT-ACCT-NBR.
004460*-----------------------------------------------------------------
004470 300-PRINT-REPORT-TITLE.
004480     ACCEPT  WS-CURRENT-DATE      FROM DATE YYYYMMDD.
004490     MOVE    WS-CUR-YEAR          TO  RT-YEAR.
004500     MOVE    WS-CUR-MONTH         TO  RT-MONTH.
004510     MOVE    WS-CUR-DAY           TO  RT-DAY.
004520     ACCEPT  WS-DAY-IN            FROM DAY-OF-WEEK.
004530     MOVE    WS-WEEKDAY(WS-DAY-IN) TO RT-DAY-NAME.
004540     WRITE   POSTING-REPORT-LINE  FROM WS-RPT-TITLE
004550             AFTER ADVANCING 1 LINES.
004560*-----------------------------------------------------------------
004570 300-PRINT-REPORT-HEADER.
004580     WRITE   POSTING-REPORT-LINE  FROM WS-RPT-HEADER
004590             AFTER ADVANCING 2 LINES.
004600     MOVE    ZERO                 TO  WS-LINE-CNT.
004610*-----------------------------------------------------------------
004620* RULE 6 - OPEN A NEW ACCOUNT AT BALANCE 0.00, VERSION 0.
004630*-----------------------------------------------------------------
004640 300-PROCESS-OPEN.
004650     PERFORM 400-ISSUE-ACCOUNT-NUMBER.
004660     PERFORM 400-APPEND-NEW-ACCOUNT-ENTRY.
004670     ADD 1                   TO  WS-TOT-COUNT-PROCESSED(1).
004680     MOVE "OPEN"             TO  PD-TXN-TYPE.
004690     MOVE WS-NEW-ACCT-NUMBER-X
004700                              TO  PD-ACCT-NUMBER.
004710     MOVE ZERO                TO  PD-AMOUNT.
004720     MOVE "POSTED"           TO  PD-RESULT.
004730     MOVE SPACES             TO  PD-REASON.
004740     PERFORM 400-PRINT-POST-DETAIL.
004750*-----------------------------------------------------------------
004760 300-PROCESS-DEPOSIT.
004770     MOVE TXN-ACCT-NUMBER    TO  WS-SEARCH-ACCT-NUMBER.
004780     PERFORM 400-FIND-ACCOUNT.
004790     MOVE "DEPOSIT"          TO  PD-TXN-TYPE.
004800     MOVE TXN-ACCT-NUMBER    TO  PD-ACCT-NUMBER.
004810     MOVE TXN-AMOUNT         TO  PD-AMOUNT.
004820     IF  WS-SEARCH-FOUND
004830         MOVE "D"                TO  WS-MP-FUNCTION-CODE
004840         MOVE WS-T-BALANCE(WS-SEARCH-FOUND-IDX)
004850                                  TO  WS-MP-ACCT-BALANCE
004860         MOVE WS-T-CURRENCY(WS-SEARCH-FOUND-IDX)
004870                                  TO  WS-MP-ACCT-CURRENCY
004880         MOVE WS-T-CURRENCY(WS-SEARCH-FOUND-IDX)
004890                                  TO  WS-MP-TXN-CURRENCY
004900         MOVE TXN-AMOUNT          TO  WS-MP-AMOUNT
004910         CALL "MONEYPOST"         USING WS-MP-AREA
004920         IF  WS-MP-POSTED-OK
004930             MOVE WS-MP-ACCT-BALANCE TO
004940                 WS-T-BALANCE(WS-SEARCH-FOUND-IDX)
004950             ADD 1 TO
004960                 WS-T-VERSION(WS-SEARCH-FOUND-IDX)
004970             ADD 1                TO  WS-TOT-COUNT-PROCESSED(2)
004980             ADD TXN-AMOUNT       TO  WS-TOT-SUM-POSTED(2)
004990             MOVE "POSTED"        TO  PD-RESULT
005000             MOVE SPACES          TO  PD-REASON
005010         ELSE
005020             PERFORM 400-REJECT-DEPOSIT-OR-WITHDRAW
005030     ELSE
005040         MOVE "ACCOUNT NOT FOUND" TO  WS-MP-REASON-TEXT
005050         PERFORM 400-REJECT-DEPOSIT-OR-WITHDRAW.
005060     PERFORM 400-PRINT-POST-DETAIL.
005070*-----------------------------------------------------------------
005080 300-PROCESS-WITHDRAW.
005090     MOVE TXN-ACCT-NUMBER    TO  WS-SEARCH-ACCT-NUMBER.
005100     PERFORM 400-FIND-ACCOUNT.
005110     MOVE "WITHDRAW"         TO  PD-TXN-TYPE.
005120     MOVE TXN-ACCT-NUMBER    TO  PD-ACCT-NUMBER.
005130     MOVE TXN-AMOUNT         TO  PD-AMOUNT.
005140     IF  WS-SEARCH-FOUND
005150         MOVE "W"                TO  WS-MP-FUNCTION-CODE
005160         MOVE WS-T-BALANCE(WS-SEARCH-FOUND-IDX)
005170                                  TO  WS-MP-ACCT-BALANCE
005180         MOVE WS-T-CURRENCY(WS-SEARCH-FOUND-IDX)
005190                                  TO  WS-MP-ACCT-CURRENCY
005200         MOVE WS-T-CURRENCY(WS-SEARCH-FOUND-IDX)
005210                                  TO  WS-MP-TXN-CURRENCY
005220         MOVE TXN-AMOUNT          TO  WS-MP-AMOUNT
005230         CALL "MONEYPOST"         USING WS-MP-AREA
005240         IF  WS-MP-POSTED-OK
005250             MOVE WS-MP-ACCT-BALANCE TO
005260                 WS-T-BALANCE(WS-SEARCH-FOUND-IDX)
005270             ADD 1 TO
005280                 WS-T-VERSION(WS-SEARCH-FOUND-IDX)
005290             ADD 1                TO  WS-TOT-COUNT-PROCESSED(3)
005300             ADD TXN-AMOUNT       TO  WS-TOT-SUM-POSTED(3)
005310             MOVE "POSTED"        TO  PD-RESULT
005320             MOVE SPACES          TO  PD-REASON
005330         ELSE
005340             PERFORM 400-REJECT-WITHDRAW-ONLY
005350     ELSE
005360         MOVE "ACCOUNT NOT FOUND" TO  WS-MP-REASON-TEXT
005370         PERFORM 400-REJECT-WITHDRAW-ONLY.
005380     PERFORM 400-PRINT-POST-DETAIL.
005390*-----------------------------------------------------------------
005400* RULE 9 - REJECT A SELF-TRANSFER BEFORE ANY LOOKUP IS ACTED ON.
005410* OTHERWISE FIND BOTH ACCOUNTS AND HAND OFF TO XFRSAGA FOR THE
005420* WITHDRAW/DEPOSIT/COMPENSATE SEQUENCE.
005430*-----------------------------------------------------------------
005440 300-PROCESS-TRANSFER.
005450     PERFORM 400-BUILD-TRANSFER-RECORD.
005460     MOVE TXN-SRC-ACCT-NUMBER TO  WS-SEARCH-ACCT-NUMBER.
005470     PERFORM 400-FIND-ACCOUNT.
005480     MOVE WS-SEARCH-FOUND-SW  TO  WS-XFER-SRC-FOUND-SW.
005490     MOVE WS-SEARCH-FOUND-IDX TO  WS-XFER-SRC-IDX.
005500     MOVE TXN-DST-ACCT-NUMBER TO  WS-SEARCH-ACCT-NUMBER.
005510     PERFORM 400-FIND-ACCOUNT.
005520     MOVE WS-SEARCH-FOUND-SW  TO  WS-XFER-DST-FOUND-SW.
005530     MOVE WS-SEARCH-FOUND-IDX TO  WS-XFER-DST-IDX.
005540     IF  TXN-SRC-ACCT-NUMBER = TXN-DST-ACCT-NUMBER
005550         MOVE "Y"             TO  WS-XFER-SAME-ACCT-SW
005560     ELSE
005570         MOVE "N"             TO  WS-XFER-SAME-ACCT-SW.
005580     IF  NOT WS-XFER-SRC-FOUND
005590         MOVE "FAILED"            TO  XFER-STATUS
005600         MOVE "SOURCE ACCOUNT NOT FOUND"
005610                                   TO  XFER-FAIL-REASON
005620     ELSE
005630         PERFORM 400-RUN-TRANSFER-SAGA.
005640     PERFORM 400-WRITE-TRANSFER-RECORD.
005650     PERFORM 400-ACCUMULATE-TRANSFER-TOTALS.
005660     PERFORM 400-PRINT-TRANSFER-DETAIL.
005670*-----------------------------------------------------------------
005680* ANY TXN-TYPE OTHER THAN THE FOUR KNOWN ONES IS A MALFORMED
005690* RECORD - REJECT IT, DO NOT TOUCH ANY ACCOUNT.
005700*-----------------------------------------------------------------
005710 300-PROCESS-BAD-TXN-TYPE.
005720     ADD 1                   TO  WS-GRAND-REJECT-COUNT.
005730     MOVE TXN-TYPE           TO  RJ-TXN-TYPE.
005740     MOVE TXN-ACCT-NUMBER    TO  RJ-ACCT-NUMBER.
005750     MOVE TXN-AMOUNT         TO  RJ-AMOUNT.
005760     MOVE "INVALID TRANSACTION TYPE"
005770                              TO  RJ-REASON.
005780     WRITE REJECT-RECORD-OUT.
005790     MOVE TXN-TYPE           TO  PD-TXN-TYPE.
005800     MOVE TXN-ACCT-NUMBER    TO  PD-ACCT-NUMBER.
005810     MOVE TXN-AMOUNT         TO  PD-AMOUNT.
005820     MOVE "REJECTED"         TO  PD-RESULT.
005830     MOVE "INVALID TRANSACTION TYPE"
005840                              TO  PD-REASON.
005850     PERFORM 400-PRINT-POST-DETAIL.
005860*-----------------------------------------------------------------
005870* PRINT THE CONTROL-BREAK SUMMARY BLOCK, ONE LINE PER
005880* TRANSACTION TYPE, FOLLOWED BY THE GRAND TOTAL LINE.
005890*-----------------------------------------------------------------
005900 300-PRINT-REPORT-SUMMARY.
005910     PERFORM 400-PRINT-ONE-SUMMARY-LINE
005920             VARYING WS-TOT-IDX FROM 1 BY 1
005930             UNTIL WS-TOT-IDX > 4.
005940     MOVE WS-GRAND-READ-COUNT    TO  GT-READ-COUNT.
005950     MOVE WS-GRAND-REJECT-COUNT  TO  GT-REJECT-COUNT.
005960     MOVE WS-ACCOUNT-COUNT       TO  GT-ACCOUNT-COUNT.
005970     WRITE POSTING-REPORT-LINE  FROM WS-GRAND-TOTAL-LINE
005980             AFTER ADVANCING 2 LINES.
005990*-----------------------------------------------------------------
006000* REWRITE THE WHOLE ACCOUNT TABLE OUT TO ACCOUNT-MASTER-OUT.
006010*-----------------------------------------------------------------
006020 300-WRITE-ACCOUNT-MASTER-OUT.
006030     MOVE 1                      TO  WS-SCAN-IDX.
006040 300-WRITE-ACCOUNT-MASTER-LOOP.
006050     IF  WS-SCAN-IDX > WS-ACCOUNT-COUNT
006060         GO TO 300-WRITE-ACCOUNT-MASTER-OUT-EXIT.
006070     PERFORM 400-WRITE-ONE-ACCOUNT.
006080     ADD 1                       TO  WS-SCAN-IDX.
006090     GO TO 300-WRITE-ACCOUNT-MASTER-LOOP.
006100 300-WRITE-ACCOUNT-MASTER-OUT-EXIT.
006110     EXIT.
006120*-----------------------------------------------------------------
006130 300-CLOSE-ALL-FILES.
006140     CLOSE   ACCOUNT-MASTER-IN
006150             TRANSACTION-IN
006160             ACCOUNT-MASTER-OUT
006170             TRANSFER-MASTER-OUT
006180             POSTING-REPORT-OUT
006190             REJECT-LOG-OUT.
006200*-----------------------------------------------------------------
006210 300-OTHER-EOF-JOB.
006220     DISPLAY "ACCOUNT POST COMPLETED!!!".
006230*-----------------------------------------------------------------
006240 400-READ-ACCOUNT-MASTER-IN.
006250     READ ACCOUNT-MASTER-IN
006260             AT END      MOVE "Y"    TO ACCOUNT-EOF-SW.
006270*-----------------------------------------------------------------
006280 400-READ-TRANSACTION-IN.
006290     READ TRANSACTION-IN
006300             AT END      MOVE "Y"    TO TRANS-EOF-SW.
006310*-----------------------------------------------------------------
006320 400-APPEND-LOADED-ACCOUNT.
006330     ADD 1                        TO  WS-ACCOUNT-COUNT.
006340     MOVE ACCT-ID            TO  WS-T-ACCT-ID(WS-ACCOUNT-COUNT).
006350     MOVE ACCT-NUMBER        TO
006360         WS-T-ACCT-NUMBER(WS-ACCOUNT-COUNT).
006370     MOVE ACCT-CUSTOMER-NAME TO
006380         WS-T-CUSTOMER-NAME(WS-ACCOUNT-COUNT).
006390     MOVE ACCT-CURRENCY-CD   TO  WS-T-CURRENCY(WS-ACCOUNT-COUNT).
006400     MOVE ACCT-BALANCE       TO  WS-T-BALANCE(WS-ACCOUNT-COUNT).
006410     MOVE ACCT-VERSION       TO  WS-T-VERSION(WS-ACCOUNT-COUNT).
006420     MOVE ACCT-STATUS-CD     TO  WS-T-STATUS-CD(WS-ACCOUNT-COUNT).
006430*-----------------------------------------------------------------
006440 400-SCAN-FOR-MAX-ACCT-NBR.
006450     IF  WS-T-ACCT-NUMBER-R(WS-SEED-IDX) > WS-MAX-ACCT-NBR
006460         MOVE WS-T-ACCT-NUMBER-R(WS-SEED-IDX) TO  WS-MAX-ACCT-NBR
006470     END-IF.
006480*-----------------------------------------------------------------
006490 400-CLEAR-ONE-TOTALS-ENTRY.
006500     MOVE ZERO               TO
006510             WS-TOT-COUNT-PROCESSED(WS-TOT-IDX)
006520             WS-TOT-COUNT-REJECTED(WS-TOT-IDX)
006530             WS-TOT-SUM-POSTED(WS-TOT-IDX).
006540*-----------------------------------------------------------------
006550* LINEAR SEARCH OF THE ACCOUNT TABLE BY ACCOUNT NUMBER.  LOOKS
006560* UP WS-SEARCH-ACCT-NUMBER, RETURNS WS-SEARCH-FOUND-SW AND
006570* WS-SEARCH-FOUND-IDX.
006580*-----------------------------------------------------------------
006590 400-FIND-ACCOUNT.
006600     MOVE "N"                TO  WS-SEARCH-FOUND-SW.
006610     MOVE ZERO               TO  WS-SEARCH-FOUND-IDX.
006620     PERFORM 500-SCAN-ONE-ACCOUNT
006630             VARYING WS-SCAN-IDX FROM 1 BY 1
006640             UNTIL WS-SCAN-IDX > WS-ACCOUNT-COUNT
006650                OR WS-SEARCH-FOUND.
006660*-----------------------------------------------------------------
006670 400-ISSUE-ACCOUNT-NUMBER.
006680     MOVE WS-NEXT-ACCT-NBR   TO  WS-NEW-ACCT-NUMBER.
006690     ADD 1                   TO  WS-NEXT-ACCT-NBR.
006700*-----------------------------------------------------------------
006710* RULE 5 - NEW ACCOUNT OPENS AT BALANCE 0.00, VERSION 0.  ACCT-ID
006720* IS CARRIED AS THE ACCOUNT NUMBER PADDED TO 36 CHARACTERS - SEE
006730* THE NOTE OVER WS-XFER-ID-AREA ABOVE.
006740*-----------------------------------------------------------------
006750 400-APPEND-NEW-ACCOUNT-ENTRY.
006760     ADD 1                   TO  WS-ACCOUNT-COUNT.
006770     MOVE WS-NEW-ACCT-NUMBER-X TO
006780         WS-T-ACCT-NUMBER(WS-ACCOUNT-COUNT).
006790     MOVE WS-NEW-ACCT-NUMBER-X TO
006800         WS-T-ACCT-ID(WS-ACCOUNT-COUNT).
006810     MOVE TXN-CUSTOMER-NAME  TO
006820         WS-T-CUSTOMER-NAME(WS-ACCOUNT-COUNT).
006830     MOVE "JPY"              TO  WS-T-CURRENCY(WS-ACCOUNT-COUNT).
006840     MOVE ZERO               TO  WS-T-BALANCE(WS-ACCOUNT-COUNT).
006850     MOVE ZERO               TO  WS-T-VERSION(WS-ACCOUNT-COUNT).
006860     MOVE "A"                TO  WS-T-STATUS-CD(WS-ACCOUNT-COUNT).
006870*-----------------------------------------------------------------
006880 400-REJECT-DEPOSIT-OR-WITHDRAW.
006890     ADD 1                   TO  WS-TOT-COUNT-REJECTED(2).
006900     ADD 1                   TO  WS-GRAND-REJECT-COUNT.
006910     MOVE "REJECTED"         TO  PD-RESULT.
006920     MOVE WS-MP-REASON-TEXT  TO  PD-REASON.
006930     MOVE TXN-TYPE           TO  RJ-TXN-TYPE.
006940     MOVE TXN-ACCT-NUMBER    TO  RJ-ACCT-NUMBER.
006950     MOVE TXN-AMOUNT         TO  RJ-AMOUNT.
006960     MOVE WS-MP-REASON-TEXT  TO  RJ-REASON.
006970     WRITE REJECT-RECORD-OUT.
006980*-----------------------------------------------------------------
006990 400-REJECT-WITHDRAW-ONLY.
007000     ADD 1                   TO  WS-TOT-COUNT-REJECTED(3).
007010     ADD 1                   TO  WS-GRAND-REJECT-COUNT.
007020     MOVE "REJECTED"         TO  PD-RESULT.
007030     MOVE WS-MP-REASON-TEXT  TO  PD-REASON.
007040     MOVE TXN-TYPE           TO  RJ-TXN-TYPE.
007050     MOVE TXN-ACCT-NUMBER    TO  RJ-ACCT-NUMBER.
007060     MOVE TXN-AMOUNT         TO  RJ-AMOUNT.
007070     MOVE WS-MP-REASON-TEXT  TO  RJ-REASON.
007080     WRITE REJECT-RECORD-OUT.
007090*-----------------------------------------------------------------
007100* BUILD A REQUESTED TRANSFER RECORD.  ONLY THE FINAL STATUS IS
007110* EVER WRITTEN TO XFERMSTO - SEE 400-WRITE-TRANSFER-RECORD.
007120*-----------------------------------------------------------------
007130 400-BUILD-TRANSFER-RECORD.
007140     ADD 1                   TO  WS-XFER-ID-SEQ.
007150     MOVE WS-XFER-ID-SEQ     TO  WS-XFER-ID-NUM.
007160     MOVE WS-XFER-ID-AREA    TO  XFER-ID.
007170     MOVE TXN-SRC-ACCT-NUMBER
007180                              TO  XFER-SOURCE-ACCT-ID.
007190     MOVE TXN-DST-ACCT-NUMBER
007200                              TO  XFER-DEST-ACCT-ID.
007210     MOVE TXN-AMOUNT          TO  XFER-AMOUNT.
007220     MOVE "JPY"               TO  XFER-CURRENCY.
007230     MOVE "REQUESTED"         TO  XFER-STATUS.
007240     MOVE ZERO                TO  XFER-VERSION.
007250     MOVE SPACES              TO  XFER-FAIL-REASON.
007260*-----------------------------------------------------------------
007270* RULE 11 - TWO-PHASE POSTING WITH COMPENSATION, DONE ENTIRELY
007280* INSIDE XFRSAGA SO THE WITHDRAW/DEPOSIT/COMPENSATE SEQUENCE
007290* CAN BE CALLED THE SAME WAY FROM A FUTURE ON-LINE RETRY JOB.
007300*-----------------------------------------------------------------
007310 400-RUN-TRANSFER-SAGA.
007320     MOVE WS-XFER-SAME-ACCT-SW   TO  WS-XS-SAME-ACCOUNT-SW.
007330     MOVE WS-XFER-DST-FOUND-SW   TO  WS-XS-DST-FOUND-SW.
007340     MOVE WS-T-BALANCE(WS-XFER-SRC-IDX)
007350                                  TO  WS-XS-SRC-BALANCE.
007360     MOVE WS-T-CURRENCY(WS-XFER-SRC-IDX)
007370                                  TO  WS-XS-SRC-CURRENCY.
007380     MOVE WS-T-VERSION(WS-XFER-SRC-IDX)
007390                                  TO  WS-XS-SRC-VERSION.
007400     IF  WS-XFER-DST-FOUND
007410         MOVE WS-T-BALANCE(WS-XFER-DST-IDX)
007420                                  TO  WS-XS-DST-BALANCE
007430         MOVE WS-T-CURRENCY(WS-XFER-DST-IDX)
007440                                  TO  WS-XS-DST-CURRENCY
007450         MOVE WS-T-VERSION(WS-XFER-DST-IDX)
007460                                  TO  WS-XS-DST-VERSION.
007470     MOVE XFER-AMOUNT             TO  WS-XS-AMOUNT.
007480     MOVE XFER-CURRENCY           TO  WS-XS-CURRENCY.
007490     MOVE XFER-STATUS             TO  WS-XS-STATUS.
007500     MOVE SPACES                  TO  WS-XS-REASON.
007510     CALL "XFRSAGA"                USING WS-XS-AREA.
007520     MOVE WS-XS-SRC-BALANCE   TO
007530         WS-T-BALANCE(WS-XFER-SRC-IDX).
007540     MOVE WS-XS-SRC-VERSION   TO
007550         WS-T-VERSION(WS-XFER-SRC-IDX).
007560     IF  WS-XFER-DST-FOUND
007570         MOVE WS-XS-DST-BALANCE TO
007580             WS-T-BALANCE(WS-XFER-DST-IDX)
007590         MOVE WS-XS-DST-VERSION TO
007600             WS-T-VERSION(WS-XFER-DST-IDX).
007610     MOVE WS-XS-STATUS            TO  XFER-STATUS.
007620     MOVE WS-XS-REASON            TO  XFER-FAIL-REASON.
007630*-----------------------------------------------------------------
007640 400-WRITE-TRANSFER-RECORD.
007650     WRITE TRANSFER-RECORD.
007660*-----------------------------------------------------------------
007670 400-ACCUMULATE-TRANSFER-TOTALS.
007680     IF  XFER-COMPLETED
007690         ADD 1                    TO  WS-TOT-COUNT-PROCESSED(4)
007700         ADD XFER-AMOUNT          TO  WS-TOT-SUM-POSTED(4)
007710     ELSE
007720         ADD 1                    TO  WS-TOT-COUNT-REJECTED(4)
007730         ADD 1                    TO  WS-GRAND-REJECT-COUNT.
007740*-----------------------------------------------------------------
007750* A TRANSFER PRINTS AS TWO DETAIL LINES - ONE FOR THE SOURCE
007760* ACCOUNT, ONE FOR THE DESTINATION - SHARING THE SAME AMOUNT,
007770* RESULT AND REASON.
007780*-----------------------------------------------------------------
007790 400-PRINT-TRANSFER-DETAIL.
007800     MOVE "TRANSFER"         TO  PD-TXN-TYPE.
007810     MOVE TXN-SRC-ACCT-NUMBER TO PD-ACCT-NUMBER.
007820     MOVE XFER-AMOUNT        TO  PD-AMOUNT.
007830     IF  XFER-COMPLETED
007840         MOVE "COMPLETED"        TO  PD-RESULT
007850     ELSE
007860         MOVE "FAILED"           TO  PD-RESULT.
007870     MOVE XFER-FAIL-REASON   TO  PD-REASON.
007880     PERFORM 400-PRINT-POST-DETAIL.
007890     MOVE SPACES             TO  PD-TXN-TYPE.
007900     MOVE TXN-DST-ACCT-NUMBER TO PD-ACCT-NUMBER.
007910     PERFORM 400-PRINT-POST-DETAIL.
007920*-----------------------------------------------------------------
007930* PRINT ONE DETAIL LINE OF THE POSTING REPORT, SKIPPING A PAGE
007940* EVERY 50 LINES LIKE THE OLD INVENTORY REPORT JOB DID EVERY 10.
007950*-----------------------------------------------------------------
007960 400-PRINT-POST-DETAIL.
007970     IF  WS-LINE-CNT > 50
007980         PERFORM 500-REPORT-PAGE-SKIP.
007990     WRITE POSTING-REPORT-LINE  FROM WS-POST-DETAIL-LINE.
008000     ADD 1                       TO  WS-LINE-CNT.
008010*-----------------------------------------------------------------
008020 400-PRINT-ONE-SUMMARY-LINE.
008030     MOVE WS-TOT-TYPE(WS-TOT-IDX)            TO  SL-TYPE.
008040     MOVE WS-TOT-COUNT-PROCESSED(WS-TOT-IDX) TO
008050         SL-COUNT-PROCESSED.
008060     MOVE WS-TOT-COUNT-REJECTED(WS-TOT-IDX)  TO
008070         SL-COUNT-REJECTED.
008080     MOVE WS-TOT-SUM-POSTED(WS-TOT-IDX)      TO  SL-SUM-POSTED.
008090     WRITE POSTING-REPORT-LINE  FROM WS-SUMMARY-LINE
008100             AFTER ADVANCING 1 LINES.
008110*-----------------------------------------------------------------
008120 400-WRITE-ONE-ACCOUNT.
008130     MOVE WS-T-ACCT-ID(WS-SCAN-IDX)          TO  ACCT-ID.
008140     MOVE WS-T-ACCT-NUMBER(WS-SCAN-IDX)      TO  ACCT-NUMBER.
008150     MOVE WS-T-CUSTOMER-NAME(WS-SCAN-IDX)    TO
008160         ACCT-CUSTOMER-NAME.
008170     MOVE WS-T-CURRENCY(WS-SCAN-IDX)         TO  ACCT-CURRENCY-CD.
008180     MOVE WS-T-BALANCE(WS-SCAN-IDX)          TO  ACCT-BALANCE.
008190     MOVE WS-T-VERSION(WS-SCAN-IDX)          TO  ACCT-VERSION.
008200     MOVE WS-T-STATUS-CD(WS-SCAN-IDX)        TO  ACCT-STATUS-CD.
008210     MOVE ACCOUNT-RECORD                     TO
008220         ACCOUNT-RECORD-OUT.
008230     WRITE ACCOUNT-RECORD-OUT.
008240*-----------------------------------------------------------------
008250 500-SCAN-ONE-ACCOUNT.
008260     IF  WS-T-ACCT-NUMBER(WS-SCAN-IDX) = WS-SEARCH-ACCT-NUMBER
008270         MOVE "Y"                TO  WS-SEARCH-FOUND-SW
008280         MOVE WS-SCAN-IDX         TO  WS-SEARCH-FOUND-IDX
008290     END-IF.
008300*-----------------------------------------------------------------
008310 500-REPORT-PAGE-SKIP.
008320     MOVE SPACES             TO  POSTING-REPORT-LINE.
008330     WRITE POSTING-REPORT-LINE   AFTER ADVANCING PAGE.
008340     PERFORM 300-PRINT-REPORT-HEADER.
